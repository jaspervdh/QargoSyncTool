000100* RSYRES.CPYBK
000200     05  RSY-RES-RECORD          PIC X(115).
000300* I-O FORMAT: RSYRESR  FROM EXTRACT LOCAL-RESOURCES / MASTER-RESOURCES
000400*
000500     05  RSY-RES-R  REDEFINES RSY-RES-RECORD.
000600     06  RSY-RES-ID              PIC X(36).
000700*                        RESOURCE ID (UUID) - SYSTEM-UNIQUE
000800     06  RSY-RES-NAME            PIC X(40).
000900*                        DISPLAY NAME (DRIVER NAME OR UNIT NAME)
001000     06  RSY-RES-EMPNO           PIC X(10).
001100*                        CUSTOM FIELD "EMPLOYEENUMBER" - SPACES IF NONE
001200     06  RSY-RES-FLEETNO         PIC X(10).
001300*                        CUSTOM FIELD "FLEETNO" - SPACES IF NONE
001400     06  RSY-RES-VEHTYP          PIC X(07).
001500*                        TRUCK, VAN, TRACTOR, OR SPACES (NO VEHICLE)
001600     06  RSY-RES-PLATE           PIC X(12).
001700*                        LICENSE PLATE OF ATTACHED VEHICLE - SPACES IF NONE
