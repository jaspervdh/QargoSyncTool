000100******************************************************************
000200* RSYCMWS.CPYBK
000300******************************************************************
000400* COMMON WORKING STORAGE - RESOURCE SYNC SUITE
000500* ONE COPY PER PROGRAM, COPIED INTO WK-C-COMMON.
000600*------------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*------------------------------------------------------------------*
000900* MOD.#  INIT   DATE        DESCRIPTION                           *
001000* ------ ------ ----------  ------------------------------------- *
001100* RSY001 DPL29  1991-02-01 - INITIAL VERSION - FLEET SYNC R1      *
001200* RSY014 TWCHAN 2024-07-18 - E-REQ 61820 - ADD UPSI ABEND SWITCH  *
001300*                            FOR OPERATOR MESSAGE ON TABLE OVERFLOW*
001310* RSY085 TWCHAN 2025-02-19 - E-REQ 64930 - UPSI-SWITCH-0 IS     *
001320*                            DECLARED IN RSYMAIN ONLY - RSYMTCH *
001330*                            AND RSYRECN OWN NO OVERFLOW LOGIC  *
001340*                            SO THEY DO NOT DECLARE IT          *
001400*------------------------------------------------------------------*
001500     05  WK-C-FILE-STATUS            PIC X(02).
001600         88  WK-C-SUCCESSFUL                  VALUE "00" "02".
001700         88  WK-C-RECORD-NOT-FOUND            VALUE "10" "23".
001800         88  WK-C-AT-END                      VALUE "10".
001900     05  WK-C-FILE-STATUS-SPLIT REDEFINES WK-C-FILE-STATUS.
002000         10  WK-C-FILE-STATUS-1      PIC X(01).
002100         10  WK-C-FILE-STATUS-2      PIC X(01).
002200*
002300     05  WK-C-EOF-SW                 PIC X(01)  VALUE "N".
002400         88  WK-C-EOF                         VALUE "Y".
002500     05  WK-C-FOUND-SW               PIC X(01)  VALUE "N".
002600         88  WK-C-FOUND                       VALUE "Y".
002700*
002800     05  WK-N-RUN-DATE               PIC 9(06)  VALUE ZEROS.
002900     05  WK-N-RUN-DATE-YMD REDEFINES WK-N-RUN-DATE.
003000         10  WK-N-RUN-DATE-YY        PIC 9(02).
003100         10  WK-N-RUN-DATE-MM        PIC 9(02).
003200         10  WK-N-RUN-DATE-DD        PIC 9(02).
003250     05  WK-N-RUN-DATE-CENT          PIC 9(02)  VALUE ZEROS.
003270*                        WINDOWED CENTURY - SEE RSY030 BELOW
003300     05  WK-C-RUN-DATE-EDIT          PIC X(10)  VALUE SPACES.
003500*
003600     05  WK-C-ABEND-SW               PIC X(01)  VALUE "N".
003700         88  WK-C-ABEND-REQUESTED            VALUE "Y".
