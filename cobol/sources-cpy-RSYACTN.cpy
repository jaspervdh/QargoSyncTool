000100* RSYACTN.CPYBK
000200     05  RSY-ACTN-RECORD         PIC X(162).
000300* I-O FORMAT: RSYACTNR  TO FILE ACTIONS-OUT
000400*
000500     05  RSY-ACTN-R  REDEFINES RSY-ACTN-RECORD.
000600     06  RSY-ACTN-CODE           PIC X(06).
000700*                        CREATE (MISSING ON TARGET) OR SKIP (PRESENT)
000800     06  RSY-ACTN-RESID          PIC X(36).
000900*                        MASTER RESOURCE ID THE ACTION APPLIES TO
001000     06  RSY-ACTN-START          PIC X(20).
001100*                        PERIOD START, CARRIED FROM LOCAL UNAVAILABILITY
001200     06  RSY-ACTN-END            PIC X(20).
001300*                        PERIOD END, CARRIED FROM LOCAL UNAVAILABILITY
001400     06  RSY-ACTN-REASON         PIC X(20).
001500*                        REASON, CARRIED OVER AS-IS
001600     06  RSY-ACTN-DESC           PIC X(40).
001700*                        DESCRIPTION, CARRIED OVER AS-IS
001800     06  RSY-ACTN-FILLER         PIC X(20).
001900*                        UNUSED - RESERVED FOR FUTURE TARGET-SYSTEM FIELDS
