000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RSYMTCH.
000500 AUTHOR.         D PILLAI.
000600 INSTALLATION.   FLEET SYSTEMS GROUP.
000700 DATE-WRITTEN.   06 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO MATCH ONE LOCAL
001200*               FLEET RESOURCE AGAINST THE MASTER RESOURCE
001300*               TABLE SUPPLIED BY THE CALLER.  RETURNS THE
001400*               MATCHED MASTER RESOURCE ID AND THE METHOD
001500*               USED, OR "NOMATCH" IF NONE OF THE STRATEGIES
001600*               SUCCEED.
001700*______________________________________________________________
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* MOD.#  INIT   DATE        DESCRIPTION                         *
002100* ------ ------ ----------  ----------------------------------- *
002200* RSY002 DPL29  1991-02-06 - INITIAL VERSION - FLEET SYNC R1    *
002300*                          - EMPLOYEE/FLEET/PLATE/NAME CASCADE  *
002400*---------------------------------------------------------------*
002500* RSY031 TWCHAN 1998-11-12 - Y2K READINESS REVIEW - NO DATE     *
002600*                          FIELDS IN THIS ROUTINE, NO CHANGE    *
002700*                          REQUIRED.  SIGNED OFF PER CHG 8831   *
002800*---------------------------------------------------------------*
002900* RSY048 MYAP02 2004-05-19 - CHG 14207 - PLATE COMPARE WAS CASE *
003000*                          SENSITIVE, NOW FOLDS TO UPPER BEFORE *
003100*                          COMPARING PER BUSINESS REQUEST       *
003200*---------------------------------------------------------------*
003300* RSY063 SLIM19 2011-09-02 - CHG 22190 - NAME MATCH ADDED AS    *
003400*                          THIRD PRIORITY TIER                 *
003500*---------------------------------------------------------------*
003510* RSY085 TWCHAN 2025-02-19 - E-REQ 64930 - DROPPED THE UPSI-0   *
003520*                          SWITCH FROM SPECIAL-NAMES - THIS     *
003530*                          ROUTINE OWNS NO TABLE-OVERFLOW       *
003540*                          DECISION SO THE SWITCH WAS DECORATIVE*
003550*---------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004600
004700 INPUT-OUTPUT SECTION.
004800
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                          PIC X(24)        VALUE
005800     "** PROGRAM RSYMTCH   **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 01  WK-C-COMMON.
006200     COPY RSYCMWS.
006300
006400 01  WS-LOC-RES-AREA.
006500     COPY RSYRES.
006600
006700 01  WS-MAS-RES-AREA.
006800     COPY RSYRES.
006900
007000 01  WS-PLATE-WORK-AREA.
007100     05  WS-LOC-PLATE-RAW            PIC X(12).
007200     05  WS-LOC-PLATE-CHARS REDEFINES WS-LOC-PLATE-RAW
007300                                     PIC X OCCURS 12 TIMES.
007400     05  WS-LOC-PLATE-NORM           PIC X(12) VALUE SPACES.
007500     05  WS-MAS-PLATE-RAW            PIC X(12).
007600     05  WS-MAS-PLATE-CHARS REDEFINES WS-MAS-PLATE-RAW
007700                                     PIC X OCCURS 12 TIMES.
007800     05  WS-MAS-PLATE-NORM           PIC X(12) VALUE SPACES.
007900     05  WS-PLATE-IDX                PIC S9(04) COMP.
008000     05  WS-PLATE-OUT-IDX            PIC S9(04) COMP.
008100
008200 01  WS-NAME-WORK-AREA.
008300     05  WS-LOC-NAME-NORM            PIC X(40) VALUE SPACES.
008400     05  WS-MAS-NAME-NORM            PIC X(40) VALUE SPACES.
008500
008600 01  WS-CTL-AREA.
008700     05  WS-IDX                      PIC S9(04) COMP.
008800
008900*****************
009000 LINKAGE SECTION.
009100*****************
009200     COPY MTCH.
009300 EJECT
009400********************************************
009500 PROCEDURE DIVISION USING WK-C-MTCH-RECORD.
009600********************************************
009700 MAIN-MODULE.
009800     PERFORM A000-MATCH-ROUTINE
009900        THRU A099-MATCH-ROUTINE-EX.
010000     GOBACK.
010100
010200*---------------------------------------------------------------*
010300 A000-MATCH-ROUTINE.
010400*---------------------------------------------------------------*
010500     INITIALIZE WK-C-MTCH-OUTPUT.
010600     MOVE    "N"             TO    WK-C-FOUND-SW.
010700
010800     PERFORM B100-EMPLOYEE-FLEET-SCAN
010900        THRU B199-EMPLOYEE-FLEET-SCAN-EX.
011000
011100     IF      NOT WK-C-FOUND
011200             PERFORM C100-PLATE-SCAN
011300                THRU C199-PLATE-SCAN-EX
011400     END-IF.
011500
011600     IF      NOT WK-C-FOUND
011700             PERFORM D100-NAME-SCAN
011800                THRU D199-NAME-SCAN-EX
011900     END-IF.
012000
012100     IF      NOT WK-C-FOUND
012200             PERFORM E100-NO-MATCH
012300                THRU E199-NO-MATCH-EX
012400     END-IF.
012500
012600*---------------------------------------------------------------*
012700 A099-MATCH-ROUTINE-EX.
012800*---------------------------------------------------------------*
012900     EXIT.
013000     EJECT
013100
013200*-------------------------------------------------------------------------*
013300*  R1/R2 - EMPLOYEE NUMBER THEN FLEET NUMBER, SINGLE SCAN OF MASTER TABLE  *
013400*-------------------------------------------------------------------------*
013500 B100-EMPLOYEE-FLEET-SCAN.
013600     MOVE    WK-C-MTCH-LOC-RES
013700             TO    RSY-RES-RECORD OF WS-LOC-RES-AREA.
013800     MOVE    1                       TO    WS-IDX.
013900     PERFORM B110-EMPLOYEE-FLEET-TEST
014000        THRU B119-EMPLOYEE-FLEET-TEST-EX
014100        VARYING WS-IDX FROM 1 BY 1
014200        UNTIL WS-IDX > WK-C-MTCH-MAS-COUNT
014300           OR WK-C-FOUND.
014400 B199-EMPLOYEE-FLEET-SCAN-EX.
014500     EXIT.
014600
014700 B110-EMPLOYEE-FLEET-TEST.
014800     MOVE    WK-C-MTCH-MAS-TABLE(WS-IDX)
014900             TO    RSY-RES-RECORD OF WS-MAS-RES-AREA.
015000     IF      RSY-RES-EMPNO OF WS-LOC-RES-AREA NOT = SPACES
015100             AND RSY-RES-EMPNO OF WS-LOC-RES-AREA
015200               = RSY-RES-EMPNO OF WS-MAS-RES-AREA
015300             MOVE RSY-RES-ID OF WS-MAS-RES-AREA
015400                                     TO WK-C-MTCH-OUT-EXTID
015500             MOVE "EMPLOYEE"         TO    WK-C-MTCH-OUT-METHOD
015600             MOVE "Y"                TO    WK-C-FOUND-SW
015700     ELSE
015800       IF    RSY-RES-FLEETNO OF WS-LOC-RES-AREA NOT = SPACES
015900             AND RSY-RES-FLEETNO OF WS-LOC-RES-AREA
016000               = RSY-RES-FLEETNO OF WS-MAS-RES-AREA
016100             MOVE RSY-RES-ID OF WS-MAS-RES-AREA
016200                                     TO WK-C-MTCH-OUT-EXTID
016300             MOVE "FLEETNO"          TO    WK-C-MTCH-OUT-METHOD
016400             MOVE "Y"                TO    WK-C-FOUND-SW
016500       END-IF
016600     END-IF.
016700 B119-EMPLOYEE-FLEET-TEST-EX.
016800     EXIT.
016900     EJECT
017000
017100*-------------------------------------------------------------------------*
017200*  R3 - LICENSE PLATE, SAME VEHICLE TYPE, EMBEDDED SPACES STRIPPED,        *
017300*       CASE FOLDED TO UPPER BEFORE COMPARE (CHG 14207)                    *
017400*-------------------------------------------------------------------------*
017500 C100-PLATE-SCAN.
017600     MOVE    WK-C-MTCH-LOC-RES
017700             TO    RSY-RES-RECORD OF WS-LOC-RES-AREA.
017800     IF      RSY-RES-VEHTYP OF WS-LOC-RES-AREA = SPACES
017900        OR   RSY-RES-PLATE  OF WS-LOC-RES-AREA = SPACES
018000             GO TO C199-PLATE-SCAN-EX
018100     END-IF.
018200
018300     MOVE    RSY-RES-PLATE OF WS-LOC-RES-AREA
018400                                     TO    WS-LOC-PLATE-RAW.
018500     MOVE    SPACES                  TO    WS-LOC-PLATE-NORM.
018600     MOVE    ZERO                    TO    WS-PLATE-OUT-IDX.
018700     PERFORM C110-COMPACT-LOC-PLATE
018800        THRU C119-COMPACT-LOC-PLATE-EX
018900        VARYING WS-PLATE-IDX FROM 1 BY 1
019000        UNTIL WS-PLATE-IDX > 12.
019100     INSPECT WS-LOC-PLATE-NORM CONVERTING
019200         "abcdefghijklmnopqrstuvwxyz"
019300         TO  "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019400
019500     MOVE    1                       TO    WS-IDX.
019600     PERFORM C120-PLATE-TEST
019700        THRU C129-PLATE-TEST-EX
019800        VARYING WS-IDX FROM 1 BY 1
019900        UNTIL WS-IDX > WK-C-MTCH-MAS-COUNT
020000           OR WK-C-FOUND.
020100 C199-PLATE-SCAN-EX.
020200     EXIT.
020300
020400 C110-COMPACT-LOC-PLATE.
020500     IF      WS-LOC-PLATE-CHARS(WS-PLATE-IDX) NOT = SPACE
020600             ADD  1  TO   WS-PLATE-OUT-IDX
020700             MOVE WS-LOC-PLATE-CHARS(WS-PLATE-IDX)
020800                  TO      WS-LOC-PLATE-NORM(WS-PLATE-OUT-IDX:1)
020900     END-IF.
021000 C119-COMPACT-LOC-PLATE-EX.
021100     EXIT.
021200
021300 C120-PLATE-TEST.
021400     MOVE    WK-C-MTCH-MAS-TABLE(WS-IDX)
021500             TO    RSY-RES-RECORD OF WS-MAS-RES-AREA.
021600     IF      RSY-RES-VEHTYP OF WS-MAS-RES-AREA
021700               NOT = RSY-RES-VEHTYP OF WS-LOC-RES-AREA
021800        OR   RSY-RES-PLATE OF WS-MAS-RES-AREA = SPACES
021900             GO TO C129-PLATE-TEST-EX
022000     END-IF.
022100
022200     MOVE    RSY-RES-PLATE OF WS-MAS-RES-AREA
022300                                     TO    WS-MAS-PLATE-RAW.
022400     MOVE    SPACES                  TO    WS-MAS-PLATE-NORM.
022500     MOVE    ZERO                    TO    WS-PLATE-OUT-IDX.
022600     PERFORM C125-COMPACT-MAS-PLATE
022700        THRU C129-COMPACT-MAS-PLATE-EX
022800        VARYING WS-PLATE-IDX FROM 1 BY 1
022900        UNTIL WS-PLATE-IDX > 12.
023000     INSPECT WS-MAS-PLATE-NORM CONVERTING
023100         "abcdefghijklmnopqrstuvwxyz"
023200         TO  "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
023300
023400     IF      WS-LOC-PLATE-NORM = WS-MAS-PLATE-NORM
023500             MOVE RSY-RES-ID OF WS-MAS-RES-AREA
023600                                     TO WK-C-MTCH-OUT-EXTID
023700             MOVE "PLATE"            TO    WK-C-MTCH-OUT-METHOD
023800             MOVE "Y"                TO    WK-C-FOUND-SW
023900     END-IF.
024000 C129-PLATE-TEST-EX.
024100     EXIT.
024200
024300 C125-COMPACT-MAS-PLATE.
024400     IF      WS-MAS-PLATE-CHARS(WS-PLATE-IDX) NOT = SPACE
024500             ADD  1  TO   WS-PLATE-OUT-IDX
024600             MOVE WS-MAS-PLATE-CHARS(WS-PLATE-IDX)
024700                  TO      WS-MAS-PLATE-NORM(WS-PLATE-OUT-IDX:1)
024800     END-IF.
024900 C129-COMPACT-MAS-PLATE-EX.
025000     EXIT.
025100     EJECT
025200
025300*-------------------------------------------------------------------------*
025400*  R4 - NAME, CASE FOLDED TO UPPER BEFORE COMPARE.  BLANK LOCAL NAME       *
025500*       NEVER MATCHES (CHG 22190)                                         *
025600*-------------------------------------------------------------------------*
025700 D100-NAME-SCAN.
025800     MOVE    WK-C-MTCH-LOC-RES
025900             TO    RSY-RES-RECORD OF WS-LOC-RES-AREA.
026000     IF      RSY-RES-NAME OF WS-LOC-RES-AREA = SPACES
026100             GO TO D199-NAME-SCAN-EX
026200     END-IF.
026300
026400     MOVE    RSY-RES-NAME OF WS-LOC-RES-AREA
026500                                     TO    WS-LOC-NAME-NORM.
026600     INSPECT WS-LOC-NAME-NORM CONVERTING
026700         "abcdefghijklmnopqrstuvwxyz"
026800         TO  "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026900
027000     MOVE    1                       TO    WS-IDX.
027100     PERFORM D110-NAME-TEST
027200        THRU D119-NAME-TEST-EX
027300        VARYING WS-IDX FROM 1 BY 1
027400        UNTIL WS-IDX > WK-C-MTCH-MAS-COUNT
027500           OR WK-C-FOUND.
027600 D199-NAME-SCAN-EX.
027700     EXIT.
027800
027900 D110-NAME-TEST.
028000     MOVE    WK-C-MTCH-MAS-TABLE(WS-IDX)
028100             TO    RSY-RES-RECORD OF WS-MAS-RES-AREA.
028200     MOVE    RSY-RES-NAME OF WS-MAS-RES-AREA
028300                                     TO    WS-MAS-NAME-NORM.
028400     INSPECT WS-MAS-NAME-NORM CONVERTING
028500         "abcdefghijklmnopqrstuvwxyz"
028600         TO  "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028700     IF      WS-LOC-NAME-NORM = WS-MAS-NAME-NORM
028800             MOVE RSY-RES-ID OF WS-MAS-RES-AREA
028900                                     TO WK-C-MTCH-OUT-EXTID
029000             MOVE "NAME"             TO    WK-C-MTCH-OUT-METHOD
029100             MOVE "Y"                TO    WK-C-FOUND-SW
029200     END-IF.
029300 D119-NAME-TEST-EX.
029400     EXIT.
029500     EJECT
029600
029700*-------------------------------------------------------------------------*
029800*  R5 - NONE OF THE STRATEGIES PRODUCED A MATCH                           *
029900*-------------------------------------------------------------------------*
030000 E100-NO-MATCH.
030100     MOVE    SPACES                  TO    WK-C-MTCH-OUT-EXTID.
030200     MOVE    "NOMATCH"               TO    WK-C-MTCH-OUT-METHOD.
030300 E199-NO-MATCH-EX.
030400     EXIT.
030500
030600******************************************************************
030700************** END OF PROGRAM SOURCE -  RSYMTCH ***************
030800******************************************************************
