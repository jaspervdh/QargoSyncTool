000100* RSYUNAV.CPYBK
000200     05  RSY-UNAV-RECORD         PIC X(208).
000300* I-O FORMAT: RSYUNAVR  FROM EXTRACT LOCAL-UNAVAIL / MASTER-UNAVAIL
000400*
000500     05  RSY-UNAV-R  REDEFINES RSY-UNAV-RECORD.
000600     06  RSY-UNAV-ID             PIC X(36).
000700*                        UNAVAILABILITY ID ASSIGNED BY OWNING SYSTEM
000800     06  RSY-UNAV-RESID          PIC X(36).
000900*                        OWNING RESOURCE ID WITHIN THAT SYSTEM
001000     06  RSY-UNAV-EXTID          PIC X(36).
001100*                        CORRELATION ID TO COUNTERPART RECORD - SPACES IF NONE
001200     06  RSY-UNAV-START          PIC X(20).
001300*                        PERIOD START, ISO-8601 UTC
001400     06  RSY-UNAV-END            PIC X(20).
001500*                        PERIOD END, ISO-8601 UTC
001600     06  RSY-UNAV-REASON         PIC X(20).
001700*                        REASON CODE/TEXT - SPACES IF NONE
001800     06  RSY-UNAV-DESC           PIC X(40).
001900*                        FREE-TEXT DESCRIPTION - SPACES IF NONE
