000100* RSYRPT.CPYBK
000200* PRINT LINE FOR SYNC-REPORT - 132 COLUMN CONTROL REPORT
000300*
000400     01  RSY-RPT-LINE                PIC X(132).
000500*
000600     01  RSY-RPT-HEADER REDEFINES RSY-RPT-LINE.
000700         05  RSY-RPT-HDR-TITLE        PIC X(49) VALUE
000800             "RESOURCE SYNCHRONIZATION REPORT                 ".
000900         05  RSY-RPT-HDR-LABEL        PIC X(10) VALUE
001000             "RUN DATE: ".
001100         05  RSY-RPT-HDR-DATE         PIC X(10) VALUE SPACES.
001200         05  FILLER                   PIC X(63) VALUE SPACES.
001300*
001400     01  RSY-RPT-DASHES REDEFINES RSY-RPT-LINE.
001500         05  RSY-RPT-DASH-TEXT        PIC X(65) VALUE ALL "-".
001600         05  FILLER                   PIC X(67) VALUE SPACES.
001700*
001800     01  RSY-RPT-COUNT-LINE REDEFINES RSY-RPT-LINE.
001900         05  RSY-RPT-CNT-LABEL        PIC X(34) VALUE SPACES.
002000         05  RSY-RPT-CNT-VALUE        PIC ZZZ9.
002100         05  FILLER                   PIC X(94) VALUE SPACES.
