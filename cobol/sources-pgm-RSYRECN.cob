000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RSYRECN.
000500 AUTHOR.         D PILLAI.
000600 INSTALLATION.   FLEET SYSTEMS GROUP.
000700 DATE-WRITTEN.   08 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RECONCILE ONE LOCAL
001200*               UNAVAILABILITY ROW AGAINST THE MASTER SYSTEM'S
001300*               UNAVAILABILITY ROWS FOR THE SAME MATCHED RESOURCE.
001400*               A ROW IS UNIQUE BY (RESOURCE, PERIOD START,
001500*               PERIOD END).  IF THE MASTER ALREADY HAS A ROW FOR
001600*               THAT KEY THE CALLER IS TOLD TO SKIP IT, OTHERWISE
001700*               THE CALLER IS TOLD TO CREATE IT.
001800*______________________________________________________________
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* MOD.#  INIT   DATE        DESCRIPTION                         *
002200* ------ ------ ----------  ----------------------------------- *
002300* RSY004 DPL29  1991-02-08 - INITIAL VERSION - FLEET SYNC R1    *
002400*                          - CREATE/SKIP ON (RES,START,END) KEY *
002500*---------------------------------------------------------------*
002600* RSY032 TWCHAN 1998-11-12 - Y2K READINESS REVIEW - START/END   *
002700*                          CARRIED AS TEXT, NO DATE ARITHMETIC  *
002800*                          PERFORMED HERE.  NO CHANGE REQUIRED  *
002900*---------------------------------------------------------------*
003000* RSY057 MYAP02 2007-03-30 - CHG 17744 - BLANK REASON/DESC ON   *
003100*                          THE LOCAL ROW NOW PASS THROUGH AS    *
003200*                          SPACES RATHER THAN BEING DEFAULTED   *
003300*---------------------------------------------------------------*
003310* RSY083 TWCHAN 2025-02-11 - E-REQ 64903 - RULE U2 CORRELATION  *
003320*                          ID WAS NEVER BUILT HERE - NOW SET    *
003330*                          FROM THE LOCAL ROW'S EXTERNAL-ID AND *
003340*                          COMPARED AGAINST THE MASTER ROW'S    *
003350*                          OWN UNAVAIL-ID CARRIED BY RSYMAIN    *
003360*---------------------------------------------------------------*
003370* RSY085 TWCHAN 2025-02-19 - E-REQ 64930 - DROPPED THE UPSI-0   *
003380*                          SWITCH FROM SPECIAL-NAMES - THIS     *
003390*                          ROUTINE OWNS NO TABLE-OVERFLOW       *
003395*                          DECISION SO THE SWITCH WAS DECORATIVE*
003397*---------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004400
004500 INPUT-OUTPUT SECTION.
004600
004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100
005200*************************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                          PIC X(24)        VALUE
005600     "** PROGRAM RSYRECN   **".
005700
005800* ------------------ PROGRAM WORKING STORAGE -------------------*
005900 01  WK-C-COMMON.
006000     COPY RSYCMWS.
006100
006200 01  WS-LOC-UNAV-AREA.
006300     COPY RSYUNAV.
006400
006500 01  WS-LOOKUP-KEY-AREA.
006600     05  WS-LOC-KEY.
006700         10  WS-LOC-KEY-RESID        PIC X(36).
006800         10  WS-LOC-KEY-START         PIC X(20).
006900         10  WS-LOC-KEY-END          PIC X(20).
007000     05  WS-LOC-KEY-FLAT REDEFINES WS-LOC-KEY
007100                                     PIC X(76).
007200     05  WS-MAS-KEY.
007300         10  WS-MAS-KEY-RESID        PIC X(36).
007400         10  WS-MAS-KEY-START         PIC X(20).
007500         10  WS-MAS-KEY-END          PIC X(20).
007600     05  WS-MAS-KEY-FLAT REDEFINES WS-MAS-KEY
007700                                     PIC X(76).
007800
007850 01  WS-CORR-AREA.
007860     05  WS-LOC-CORR-ID              PIC X(36).
007870     05  WS-MAS-CORR-ID              PIC X(36).
007900 01  WS-CTL-AREA.
008000     05  WS-IDX                      PIC S9(04) COMP.
008100
008200*****************
008300 LINKAGE SECTION.
008400*****************
008500     COPY RECN.
008600 EJECT
008700********************************************
008800 PROCEDURE DIVISION USING WK-C-RECN-RECORD.
008900********************************************
009000 MAIN-MODULE.
009100     PERFORM A000-RECONCILE-ROUTINE
009200        THRU A099-RECONCILE-ROUTINE-EX.
009300     GOBACK.
009400
009500*---------------------------------------------------------------*
009600*  U1 - UNIQUENESS KEY IS (RESOURCE, PERIOD START, PERIOD END)  *
009650*---------------------------------------------------------------*
009660* RSY083 TWCHAN 2025-02-11 - E-REQ 64903 - U2 CORRELATION ID IS *
009670*                          THE LOCAL ROW'S EXTERNAL-ID FIELD    *
009680*                          (MASTER SIDE CARRIES ITS OWN UNAVAIL-*
009690*                          ID, SET BY RSYMAIN AT B210)          *
009700*---------------------------------------------------------------*
009800 A000-RECONCILE-ROUTINE.
009900*---------------------------------------------------------------*
010000     INITIALIZE WK-C-RECN-OUTPUT.
010100     MOVE    WK-C-RECN-LOC-UNAV
010200             TO    RSY-UNAV-RECORD OF WS-LOC-UNAV-AREA.
010250     MOVE    RSY-UNAV-EXTID OF WS-LOC-UNAV-AREA
010260             TO    WS-LOC-CORR-ID.
010300
010400     MOVE    WK-C-RECN-TGT-RESID     TO    WS-LOC-KEY-RESID.
010500     MOVE    RSY-UNAV-START OF WS-LOC-UNAV-AREA
010600                                     TO    WS-LOC-KEY-START.
010700     MOVE    RSY-UNAV-END OF WS-LOC-UNAV-AREA
010800                                     TO    WS-LOC-KEY-END.
010900
011000     MOVE    "N"                     TO    WK-C-FOUND-SW.
011100     PERFORM B100-PROBE-MASTER-ROW
011200        THRU B199-PROBE-MASTER-ROW-EX
011300        VARYING WS-IDX FROM 1 BY 1
011400        UNTIL WS-IDX > WK-C-RECN-MAS-COUNT
011500           OR WK-C-FOUND.
011600
011700     IF      WK-C-FOUND
011800             PERFORM C100-SKIP-ACTION
011900                THRU C199-SKIP-ACTION-EX
012000     ELSE
012100             PERFORM D100-CREATE-ACTION
012200                THRU D199-CREATE-ACTION-EX
012300     END-IF.
012400 A099-RECONCILE-ROUTINE-EX.
012500     EXIT.
012600     EJECT
012700
012800*---------------------------------------------------------------*
012900 B100-PROBE-MASTER-ROW.
013000*---------------------------------------------------------------*
013100     MOVE    WK-C-RECN-MAS-RESID(WS-IDX)
013200                                     TO    WS-MAS-KEY-RESID.
013300     MOVE    WK-C-RECN-MAS-START(WS-IDX)
013400                                     TO    WS-MAS-KEY-START.
013500     MOVE    WK-C-RECN-MAS-END(WS-IDX)
013600                                     TO    WS-MAS-KEY-END.
013700     IF      WS-LOC-KEY-FLAT = WS-MAS-KEY-FLAT
013750             MOVE WK-C-RECN-MAS-CORRID(WS-IDX)
013760                                     TO    WS-MAS-CORR-ID
013800             MOVE "Y"                TO    WK-C-FOUND-SW
013900     END-IF.
014000 B199-PROBE-MASTER-ROW-EX.
014100     EXIT.
014200     EJECT
014300
014400*---------------------------------------------------------------*
014500*  U3 - COUNTERPART ALREADY PRESENT ON THE MASTER - NO ACTION   *
014600*---------------------------------------------------------------*
014700 C100-SKIP-ACTION.
014800*---------------------------------------------------------------*
014900     MOVE    "SKIP"                  TO    WK-C-RECN-OUT-CODE.
015000     MOVE    WK-C-RECN-TGT-RESID     TO    WS-LOC-KEY-RESID.
015100     MOVE    RSY-UNAV-START OF WS-LOC-UNAV-AREA
015200                                     TO    WK-C-RECN-OUT-START.
015300     MOVE    RSY-UNAV-END OF WS-LOC-UNAV-AREA
015400                                     TO    WK-C-RECN-OUT-END.
015500     MOVE    RSY-UNAV-REASON OF WS-LOC-UNAV-AREA
015600                                     TO    WK-C-RECN-OUT-REASON.
015700     MOVE    RSY-UNAV-DESC OF WS-LOC-UNAV-AREA
015800                                     TO    WK-C-RECN-OUT-DESC.
015900 C199-SKIP-ACTION-EX.
016000     EXIT.
016100     EJECT
016200
016300*---------------------------------------------------------------*
016400*  U3/U4 - NO COUNTERPART - CREATE, CARRYING START/END/REASON/  *
016500*          DESCRIPTION FROM THE LOCAL ROW AS-IS (CHG 17744)     *
016600*---------------------------------------------------------------*
016700 D100-CREATE-ACTION.
016800*---------------------------------------------------------------*
016900     MOVE    "CREATE"                TO    WK-C-RECN-OUT-CODE.
017000     MOVE    RSY-UNAV-START OF WS-LOC-UNAV-AREA
017100                                     TO    WK-C-RECN-OUT-START.
017200     MOVE    RSY-UNAV-END OF WS-LOC-UNAV-AREA
017300                                     TO    WK-C-RECN-OUT-END.
017400     MOVE    RSY-UNAV-REASON OF WS-LOC-UNAV-AREA
017500                                     TO    WK-C-RECN-OUT-REASON.
017600     MOVE    RSY-UNAV-DESC OF WS-LOC-UNAV-AREA
017700                                     TO    WK-C-RECN-OUT-DESC.
017800 D199-CREATE-ACTION-EX.
017900     EXIT.
018000
018100******************************************************************
018200************** END OF PROGRAM SOURCE -  RSYRECN ***************
018300******************************************************************
