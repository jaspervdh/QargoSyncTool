000100* MTCH.CPYBK
000200* LINKAGE PARAMETER AREA FOR SUBROUTINE RSYMTCH (RESOURCE MATCHER)
000300*------------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*------------------------------------------------------------------*
000600* MOD.#  INIT   DATE        DESCRIPTION                           *
000700* ------ ------ ----------  ------------------------------------- *
000800* RSY002 DPL29  1991-02-06 - INITIAL VERSION - FLEET SYNC R1      *
000900*------------------------------------------------------------------*
001000     01  WK-C-MTCH-RECORD.
001100         05  WK-C-MTCH-INPUT.
001200             10  WK-C-MTCH-LOC-RES       PIC X(115).
001300             10  WK-C-MTCH-MAS-COUNT     PIC 9(04)  COMP.
001400             10  WK-C-MTCH-MAS-TABLE     OCCURS 1000 TIMES
001500                                         PIC X(115).
001600         05  WK-C-MTCH-OUTPUT.
001700             10  WK-C-MTCH-OUT-EXTID     PIC X(36).
001800             10  WK-C-MTCH-OUT-METHOD    PIC X(08).
