000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RSYMAIN.
000500 AUTHOR.         D PILLAI.
000600 INSTALLATION.   FLEET SYSTEMS GROUP.
000700 DATE-WRITTEN.   04 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  NIGHTLY BATCH DRIVER FOR THE FLEET RESOURCE
001200*               SYNCHRONIZATION SUITE.  LOADS THE MASTER-SIDE
001300*               RESOURCE AND UNAVAILABILITY EXTRACTS INTO
001400*               TABLES, THEN SCANS THE LOCAL-SIDE EXTRACTS,
001500*               CALLING RSYMTCH TO MATCH EACH LOCAL RESOURCE
001600*               AND RSYRECN TO RECONCILE EACH UNAVAILABILITY
001700*               OF A MATCHED RESOURCE.  WRITES MATCHES-OUT,
001800*               ACTIONS-OUT AND THE SYNC-REPORT CONTROL REPORT.
001900*______________________________________________________________
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* MOD.#  INIT   DATE        DESCRIPTION                         *
002300* ------ ------ ----------  ----------------------------------- *
002400* RSY001 DPL29  1991-02-04 - INITIAL VERSION - FLEET SYNC R1    *
002500*                          - DRIVES RSYMTCH AND RSYRECN         *
002600*---------------------------------------------------------------*
002700* RSY030 TWCHAN 1998-11-12 - Y2K READINESS REVIEW - RUN DATE    *
002800*                          EDIT WINDOWED TO 4-DIGIT CENTURY.    *
002900*                          SIGNED OFF PER CHG 8831              *
003000*---------------------------------------------------------------*
003100* RSY014 TWCHAN 2024-07-18 - E-REQ 61820 - ABEND INSTEAD OF     *
003200*                          TRUNCATING WHEN MASTER-RESOURCES     *
003300*                          EXCEEDS THE 1000-ROW TABLE CAP       *
003400*---------------------------------------------------------------*
003500* RSY071 SLIM19 2024-11-03 - CHG 23650 - ADD PER-METHOD COUNTS  *
003600*                          TO THE SYNC-REPORT SUMMARY SECTION   *
003700*---------------------------------------------------------------*
003710* RSY082 TWCHAN 2025-02-11 - E-REQ 64902 - MATCHED-PAIR TABLE   *
003720*                          HAD NO OVERFLOW GUARD - ABEND LIKE   *
003730*                          THE MASTER TABLES RATHER THAN RUN    *
003740*                          PAST THE 1000-ENTRY BOUND            *
003750*---------------------------------------------------------------*
003760* RSY083 TWCHAN 2025-02-11 - E-REQ 64903 - SYNC-REPORT WAS      *
003770*                          MISSING THE READ/EXAMINED COUNTS AND *
003780*                          U2 CORRELATION ID WAS NEVER CARRIED  *
003790*                          FORWARD ON THE MASTER-SIDE LOAD      *
003791*---------------------------------------------------------------*
003792* RSY084 TWCHAN 2025-02-18 - E-REQ 64918 - RUN DATE ON THE      *
003793*                          SYNC-REPORT HEADER PRINTED MM/DD/    *
003794*                          CCYY - RESEQUENCED TO CCYY-MM-DD -   *
003795*                          AND EVERY COUNT-LINE LABEL NOW ENDS  *
003796*                          IN A COLON TO MATCH THE REPORT SPEC  *
003797*---------------------------------------------------------------*
003798* RSY085 TWCHAN 2025-02-19 - E-REQ 64930 - UPSI-0 WAS DECLARED  *
003799*                          BUT NEVER TESTED - NOW WIRED INTO    *
003801*                          B110/B210/C130 SO THE OPERATOR CAN   *
003802*                          SET IT ON TO WARN-AND-CONTINUE ON A  *
003803*                          TABLE-FULL CONDITION INSTEAD OF THE  *
003804*                          DEFAULT ABEND.  ALSO ADDED FILE      *
003805*                          STATUS CHECKS AFTER EVERY OPEN/READ/ *
003806*                          WRITE/CLOSE PER E-REQ 64931          *
003807*---------------------------------------------------------------*
003808 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004600                      ON  STATUS IS U0-ON
004700                      OFF STATUS IS U0-OFF.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT LOCAL-RESOURCES  ASSIGN TO DISK-LOCAL-RESOURCES
005200             ORGANIZATION IS LINE SEQUENTIAL
005300     FILE STATUS IS WK-C-FILE-STATUS.
005400
005500     SELECT MASTER-RESOURCES ASSIGN TO DISK-MASTER-RESOURCES
005600             ORGANIZATION IS LINE SEQUENTIAL
005700     FILE STATUS IS WK-C-FILE-STATUS.
005800
005900     SELECT LOCAL-UNAVAIL    ASSIGN TO DISK-LOCAL-UNAVAIL
006000             ORGANIZATION IS LINE SEQUENTIAL
006100     FILE STATUS IS WK-C-FILE-STATUS.
006200
006300     SELECT MASTER-UNAVAIL   ASSIGN TO DISK-MASTER-UNAVAIL
006400             ORGANIZATION IS LINE SEQUENTIAL
006500     FILE STATUS IS WK-C-FILE-STATUS.
006600
006700     SELECT MATCHES-OUT      ASSIGN TO DISK-MATCHES-OUT
006800             ORGANIZATION IS LINE SEQUENTIAL
006900     FILE STATUS IS WK-C-FILE-STATUS.
007000
007100     SELECT ACTIONS-OUT      ASSIGN TO DISK-ACTIONS-OUT
007200             ORGANIZATION IS LINE SEQUENTIAL
007300     FILE STATUS IS WK-C-FILE-STATUS.
007400
007500     SELECT SYNC-REPORT      ASSIGN TO DISK-SYNC-REPORT
007600             ORGANIZATION IS LINE SEQUENTIAL
007700     FILE STATUS IS WK-C-FILE-STATUS.
007800
007900***************
008000 DATA DIVISION.
008100***************
008200 FILE SECTION.
008300
008400 FD  LOCAL-RESOURCES
008500 LABEL RECORDS ARE OMITTED
008600 RECORD CONTAINS 115 CHARACTERS
008700 DATA RECORD IS WK-C-LOCAL-RES-REC.
008800 01  WK-C-LOCAL-RES-REC.
008900     COPY RSYRES.
009000
009100 FD  MASTER-RESOURCES
009200 LABEL RECORDS ARE OMITTED
009300 RECORD CONTAINS 115 CHARACTERS
009400 DATA RECORD IS WK-C-MASTER-RES-REC.
009500 01  WK-C-MASTER-RES-REC.
009600     COPY RSYRES.
009700
009800 FD  LOCAL-UNAVAIL
009900 LABEL RECORDS ARE OMITTED
010000 RECORD CONTAINS 208 CHARACTERS
010100 DATA RECORD IS WK-C-LOCAL-UNAV-REC.
010200 01  WK-C-LOCAL-UNAV-REC.
010300     COPY RSYUNAV.
010400
010500 FD  MASTER-UNAVAIL
010600 LABEL RECORDS ARE OMITTED
010700 RECORD CONTAINS 208 CHARACTERS
010800 DATA RECORD IS WK-C-MASTER-UNAV-REC.
010900 01  WK-C-MASTER-UNAV-REC.
011000     COPY RSYUNAV.
011100
011200 FD  MATCHES-OUT
011300 LABEL RECORDS ARE OMITTED
011400 RECORD CONTAINS 80 CHARACTERS
011500 DATA RECORD IS WK-C-MATCH-OUT-REC.
011600 01  WK-C-MATCH-OUT-REC.
011700     COPY RSYMATR.
011800
011900 FD  ACTIONS-OUT
012000 LABEL RECORDS ARE OMITTED
012100 RECORD CONTAINS 162 CHARACTERS
012200 DATA RECORD IS WK-C-ACTION-OUT-REC.
012300 01  WK-C-ACTION-OUT-REC.
012400     COPY RSYACTN.
012500
012600 FD  SYNC-REPORT
012700 LABEL RECORDS ARE OMITTED
012800 RECORD CONTAINS 132 CHARACTERS
012900 DATA RECORD IS RSY-RPT-LINE.
013000     COPY RSYRPT.
013100 EJECT
013200*************************
013300 WORKING-STORAGE SECTION.
013400*************************
013500 01  FILLER                          PIC X(24)        VALUE
013600     "** PROGRAM RSYMAIN   **".
013700
013800* ------------------ PROGRAM WORKING STORAGE -------------------*
013900 01  WK-C-COMMON.
014000     COPY RSYCMWS.
014100
014200* ---- PARAMETER AREAS FOR THE CALLED SUBROUTINES, DOUBLE AS ----*
014300* ---- THE MASTER-SIDE IN-MEMORY TABLES THEMSELVES         ----*
014400     COPY MTCH.
014700     COPY RECN.
014900
015000 01  WS-MATCHED-PAIR-AREA.
015100     05  WS-MPAIR-COUNT              PIC S9(04) COMP.
015200     05  WS-MPAIR-ENTRY OCCURS 1000 TIMES.
015300         10  WS-MPAIR-LOCAL-ID       PIC X(36).
015400         10  WS-MPAIR-MASTER-ID      PIC X(36).
015500
015600 01  WS-COUNTER-AREA.
015610     05  WS-LOCAL-READ-COUNT         PIC S9(07) COMP VALUE ZERO.
015620     05  WS-UNAVAIL-EXAM-COUNT       PIC S9(07) COMP VALUE ZERO.
015700     05  WS-MATCHED-COUNT            PIC S9(07) COMP VALUE ZERO.
015800     05  WS-UNMATCHED-COUNT          PIC S9(07) COMP VALUE ZERO.
015900     05  WS-EMPLOYEE-COUNT           PIC S9(07) COMP VALUE ZERO.
016000     05  WS-FLEETNO-COUNT            PIC S9(07) COMP VALUE ZERO.
016100     05  WS-PLATE-COUNT              PIC S9(07) COMP VALUE ZERO.
016200     05  WS-NAME-COUNT               PIC S9(07) COMP VALUE ZERO.
016300     05  WS-CREATE-COUNT             PIC S9(07) COMP VALUE ZERO.
016400     05  WS-SKIP-COUNT               PIC S9(07) COMP VALUE ZERO.
016500
016600 01  WS-CTL-AREA.
016700     05  WS-IDX                      PIC S9(04) COMP.
016800     05  WS-MPAIR-FOUND-SW            PIC X(01) VALUE "N".
016900         88  WS-MPAIR-FOUND                    VALUE "Y".
017000     05  WS-TARGET-MASTER-ID          PIC X(36).
017100 EJECT
017200***************
017300 PROCEDURE DIVISION.
017400***************
017500 MAIN-MODULE.
017600     PERFORM A000-OPEN-FILES
017700        THRU A099-OPEN-FILES-EX.
017800     PERFORM B100-LOAD-MASTER-RESOURCES
017900        THRU B199-LOAD-MASTER-RESOURCES-EX.
018000     PERFORM B200-LOAD-MASTER-UNAVAIL
018100        THRU B299-LOAD-MASTER-UNAVAIL-EX.
018200     PERFORM C100-PROCESS-LOCAL-RESOURCES
018300        THRU C199-PROCESS-LOCAL-RESOURCES-EX.
018400     PERFORM C200-SYNC-SUMMARY
018500        THRU C299-SYNC-SUMMARY-EX.
018600     PERFORM D100-PROCESS-LOCAL-UNAVAIL
018700        THRU D199-PROCESS-LOCAL-UNAVAIL-EX.
018800     PERFORM D200-RECON-SUMMARY
018900        THRU D299-RECON-SUMMARY-EX.
019000     PERFORM E100-WRITE-SYNC-REPORT
019100        THRU E199-WRITE-SYNC-REPORT-EX.
019200     PERFORM Z000-END-PROGRAM-ROUTINE
019300        THRU Z099-END-PROGRAM-ROUTINE-EX.
019400     GOBACK.
019500
019600*---------------------------------------------------------------*
019700 A000-OPEN-FILES.
019800*---------------------------------------------------------------*
019900     ACCEPT  WK-N-RUN-DATE            FROM DATE.
019950     IF      WK-N-RUN-DATE-YY < 50
019960             MOVE 20                 TO    WK-N-RUN-DATE-CENT
019970     ELSE
019980             MOVE 19                 TO    WK-N-RUN-DATE-CENT
019990     END-IF.
019995*    RSY084 TWCHAN 2025-02-18 - E-REQ 64918 - REPORT HEADER DATE  *
019996*                          RESEQUENCED FROM MM/DD/CCYY TO THE    *
019997*                          CCYY-MM-DD ORDER THE REPORT CALLS FOR *
020000     MOVE    WK-N-RUN-DATE-CENT       TO WK-C-RUN-DATE-EDIT(1:2).
020100     MOVE    WK-N-RUN-DATE-YY         TO WK-C-RUN-DATE-EDIT(3:2).
020200     MOVE    "-"                      TO WK-C-RUN-DATE-EDIT(5:1).
020300     MOVE    WK-N-RUN-DATE-MM         TO WK-C-RUN-DATE-EDIT(6:2).
020350     MOVE    "-"                      TO WK-C-RUN-DATE-EDIT(8:1).
020400     MOVE    WK-N-RUN-DATE-DD         TO WK-C-RUN-DATE-EDIT(9:2).
020500
020510*    RSY085 TWCHAN 2025-02-19 - E-REQ 64931 - SPLIT THE GROUPED  *
020520*    OPENS AND ADDED A FILE STATUS CHECK AFTER EACH ONE           *
020530     OPEN    INPUT   LOCAL-RESOURCES.
020540     IF      NOT WK-C-SUCCESSFUL
020550             DISPLAY "RSYMAIN - OPEN FILE ERROR - LOCAL-RESOURCES"
020560             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020570             GO TO Y900-ABNORMAL-TERMINATION
020580     END-IF.
020600     OPEN    INPUT   MASTER-RESOURCES.
020610     IF      NOT WK-C-SUCCESSFUL
020620             DISPLAY "RSYMAIN - OPEN FILE ERROR - MASTER-RESOURCES"
020630             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020640             GO TO Y900-ABNORMAL-TERMINATION
020650     END-IF.
020700     OPEN    INPUT   LOCAL-UNAVAIL.
020710     IF      NOT WK-C-SUCCESSFUL
020720             DISPLAY "RSYMAIN - OPEN FILE ERROR - LOCAL-UNAVAIL"
020730             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020740             GO TO Y900-ABNORMAL-TERMINATION
020750     END-IF.
020800     OPEN    INPUT   MASTER-UNAVAIL.
020810     IF      NOT WK-C-SUCCESSFUL
020820             DISPLAY "RSYMAIN - OPEN FILE ERROR - MASTER-UNAVAIL"
020830             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020840             GO TO Y900-ABNORMAL-TERMINATION
020850     END-IF.
020900     OPEN    OUTPUT  MATCHES-OUT.
020910     IF      NOT WK-C-SUCCESSFUL
020920             DISPLAY "RSYMAIN - OPEN FILE ERROR - MATCHES-OUT"
020930             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020940             GO TO Y900-ABNORMAL-TERMINATION
020950     END-IF.
021000     OPEN    OUTPUT  ACTIONS-OUT.
021010     IF      NOT WK-C-SUCCESSFUL
021020             DISPLAY "RSYMAIN - OPEN FILE ERROR - ACTIONS-OUT"
021030             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021040             GO TO Y900-ABNORMAL-TERMINATION
021050     END-IF.
021100     OPEN    OUTPUT  SYNC-REPORT.
021110     IF      NOT WK-C-SUCCESSFUL
021120             DISPLAY "RSYMAIN - OPEN FILE ERROR - SYNC-REPORT"
021130             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021140             GO TO Y900-ABNORMAL-TERMINATION
021150     END-IF.
021300 A099-OPEN-FILES-EX.
021400     EXIT.
021500     EJECT
021600
021700*---------------------------------------------------------------*
021800*  SYNC ORCHESTRATOR STEP 1 - LOAD MASTER RESOURCES, CAP 1000,  *
021900*  ABEND ON OVERFLOW (CHG 61820)                                *
022000*---------------------------------------------------------------*
022100 B100-LOAD-MASTER-RESOURCES.
022200*---------------------------------------------------------------*
022300     MOVE    ZERO                    TO    WK-C-MTCH-MAS-COUNT.
022400     MOVE    "N"                      TO    WK-C-EOF-SW.
022500     READ    MASTER-RESOURCES
023500         AT END
023600             MOVE "Y"                 TO    WK-C-EOF-SW
023700     END-READ.
023710     IF      NOT WK-C-EOF AND NOT WK-C-SUCCESSFUL
023720             DISPLAY "RSYMAIN - READ FILE ERROR - MASTER-RESOURCES"
023730             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023740             GO TO Y900-ABNORMAL-TERMINATION
023750     END-IF.
023800     PERFORM B110-LOAD-ONE-MASTER-RESOURCE
023900        THRU B119-LOAD-ONE-MASTER-RESOURCE-EX
024000        UNTIL WK-C-EOF.
024100 B199-LOAD-MASTER-RESOURCES-EX.
024200     EXIT.
024300
024400 B110-LOAD-ONE-MASTER-RESOURCE.
024410*    UPSI-0 ON - OPERATOR HAS AUTHORIZED RUNNING SHORT - WARN   *
024420*    AND STOP LOADING RATHER THAN ABEND (RSY085)                *
024500     IF      WK-C-MTCH-MAS-COUNT NOT < 1000
024510             IF  U0-ON
024520                 DISPLAY "RSYMAIN - WARNING - MASTER-RESOURCES "
024530                     "TABLE FULL AT 1000 ROWS - UPSI-0 IS ON - "
024540                     "REMAINING ROWS NOT LOADED"
024550                 MOVE "Y"            TO    WK-C-EOF-SW
024560                 GO TO B119-LOAD-ONE-MASTER-RESOURCE-EX
024570             ELSE
024600                 MOVE "Y"            TO    WK-C-ABEND-SW
024700                 GO TO Y900-ABNORMAL-TERMINATION
024810             END-IF
024820     END-IF.
024900     ADD     1                        TO    WK-C-MTCH-MAS-COUNT.
025000     MOVE    RSY-RES-RECORD OF WK-C-MASTER-RES-REC
025100             TO    WK-C-MTCH-MAS-TABLE(WK-C-MTCH-MAS-COUNT).
025200     READ    MASTER-RESOURCES
025300         AT END
025400             MOVE "Y"                 TO    WK-C-EOF-SW
025500     END-READ.
025510     IF      NOT WK-C-EOF AND NOT WK-C-SUCCESSFUL
025520             DISPLAY "RSYMAIN - READ FILE ERROR - MASTER-RESOURCES"
025530             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025540             GO TO Y900-ABNORMAL-TERMINATION
025550     END-IF.
025600 B119-LOAD-ONE-MASTER-RESOURCE-EX.
025700     EXIT.
025800     EJECT
025900
026000*---------------------------------------------------------------*
026100*  RECONCILER STEP 2 - LOAD MASTER UNAVAILABILITY LOOKUP TABLE  *
026200*---------------------------------------------------------------*
026300 B200-LOAD-MASTER-UNAVAIL.
026400*---------------------------------------------------------------*
026500     MOVE    ZERO                    TO    WK-C-RECN-MAS-COUNT.
026600     MOVE    "N"                      TO    WK-C-EOF-SW.
026700     READ    MASTER-UNAVAIL
026800         AT END
026900             MOVE "Y"                 TO    WK-C-EOF-SW
027000     END-READ.
027010     IF      NOT WK-C-EOF AND NOT WK-C-SUCCESSFUL
027020             DISPLAY "RSYMAIN - READ FILE ERROR - MASTER-UNAVAIL"
027030             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027040             GO TO Y900-ABNORMAL-TERMINATION
027050     END-IF.
027100     PERFORM B210-LOAD-ONE-MASTER-UNAVAIL
027200        THRU B219-LOAD-ONE-MASTER-UNAVAIL-EX
027300        UNTIL WK-C-EOF.
027400 B299-LOAD-MASTER-UNAVAIL-EX.
027500     EXIT.
027600
027700 B210-LOAD-ONE-MASTER-UNAVAIL.
027710*    UPSI-0 ON - SAME OPERATOR OVERRIDE AS B110 (RSY085)        *
027800     IF      WK-C-RECN-MAS-COUNT NOT < 2000
027810             IF  U0-ON
027820                 DISPLAY "RSYMAIN - WARNING - MASTER-UNAVAIL "
027830                     "TABLE FULL AT 2000 ROWS - UPSI-0 IS ON - "
027840                     "REMAINING ROWS NOT LOADED"
027850                 MOVE "Y"            TO    WK-C-EOF-SW
027860                 GO TO B219-LOAD-ONE-MASTER-UNAVAIL-EX
027870             ELSE
027900                 MOVE "Y"            TO    WK-C-ABEND-SW
028000                 GO TO Y900-ABNORMAL-TERMINATION
028050             END-IF
028090     END-IF.
028200     ADD     1                        TO    WK-C-RECN-MAS-COUNT.
028300     MOVE    RSY-UNAV-RESID OF WK-C-MASTER-UNAV-REC
028400             TO    WK-C-RECN-MAS-RESID(WK-C-RECN-MAS-COUNT).
028410*    RULE U2 - MASTER-SIDE CORRELATION ID IS THE ROW'S OWN ID    *
028420     MOVE    RSY-UNAV-ID OF WK-C-MASTER-UNAV-REC
028430             TO    WK-C-RECN-MAS-CORRID(WK-C-RECN-MAS-COUNT).
028500     MOVE    RSY-UNAV-START OF WK-C-MASTER-UNAV-REC
028600             TO    WK-C-RECN-MAS-START(WK-C-RECN-MAS-COUNT).
028700     MOVE    RSY-UNAV-END OF WK-C-MASTER-UNAV-REC
028800             TO    WK-C-RECN-MAS-END(WK-C-RECN-MAS-COUNT).
028900     READ    MASTER-UNAVAIL
029000         AT END
029100             MOVE "Y"                 TO    WK-C-EOF-SW
029200     END-READ.
029210     IF      NOT WK-C-EOF AND NOT WK-C-SUCCESSFUL
029220             DISPLAY "RSYMAIN - READ FILE ERROR - MASTER-UNAVAIL"
029230             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029240             GO TO Y900-ABNORMAL-TERMINATION
029250     END-IF.
029300 B219-LOAD-ONE-MASTER-UNAVAIL-EX.
029400     EXIT.
029500     EJECT
029600
029700*---------------------------------------------------------------*
029800*  SYNC ORCHESTRATOR STEPS 2-4 - ONE PASS OF LOCAL-RESOURCES    *
029900*---------------------------------------------------------------*
030000 C100-PROCESS-LOCAL-RESOURCES.
030100*---------------------------------------------------------------*
030200     MOVE    "N"                      TO    WK-C-EOF-SW.
030300     READ    LOCAL-RESOURCES
030400         AT END
030500             MOVE "Y"                 TO    WK-C-EOF-SW
030600     END-READ.
030610     IF      NOT WK-C-EOF AND NOT WK-C-SUCCESSFUL
030620             DISPLAY "RSYMAIN - READ FILE ERROR - LOCAL-RESOURCES"
030630             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030640             GO TO Y900-ABNORMAL-TERMINATION
030650     END-IF.
030700     PERFORM C110-MATCH-ONE-LOCAL-RESOURCE
030800        THRU C119-MATCH-ONE-LOCAL-RESOURCE-EX
030900        UNTIL WK-C-EOF.
031000 C199-PROCESS-LOCAL-RESOURCES-EX.
031100     EXIT.
031200
031300 C110-MATCH-ONE-LOCAL-RESOURCE.
031310     ADD     1                        TO    WS-LOCAL-READ-COUNT.
031400     MOVE    RSY-RES-RECORD OF WK-C-LOCAL-RES-REC
031500             TO    WK-C-MTCH-LOC-RES.
031600     CALL    "RSYMTCH"                USING WK-C-MTCH-RECORD.
031700
031800     MOVE    RSY-RES-ID OF WK-C-LOCAL-RES-REC
031900             TO    RSY-MTCH-INTID OF WK-C-MATCH-OUT-REC.
032000     MOVE    WK-C-MTCH-OUT-EXTID
032100             TO    RSY-MTCH-EXTID OF WK-C-MATCH-OUT-REC.
032200     MOVE    WK-C-MTCH-OUT-METHOD
032300             TO    RSY-MTCH-METHOD OF WK-C-MATCH-OUT-REC.
032400     WRITE   WK-C-MATCH-OUT-REC.
032410     IF      NOT WK-C-SUCCESSFUL
032420             DISPLAY "RSYMAIN - WRITE FILE ERROR - MATCHES-OUT"
032430             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032440             GO TO Y900-ABNORMAL-TERMINATION
032450     END-IF.
032500
032600     IF      WK-C-MTCH-OUT-METHOD = "NOMATCH"
032700             ADD  1                   TO    WS-UNMATCHED-COUNT
032800             DISPLAY "RSYMAIN - WARNING - NO MATCH FOR RESOURCE "
032900                     RSY-RES-ID OF WK-C-LOCAL-RES-REC
033000                     " ("  RSY-RES-NAME OF WK-C-LOCAL-RES-REC ")"
033100     ELSE
033200             ADD  1                   TO    WS-MATCHED-COUNT
033300             PERFORM C120-TALLY-METHOD
033400                THRU C129-TALLY-METHOD-EX
033500             PERFORM C130-ADD-MATCHED-PAIR
033600                THRU C139-ADD-MATCHED-PAIR-EX
033700     END-IF.
033800
033900     READ    LOCAL-RESOURCES
034000         AT END
034100             MOVE "Y"                 TO    WK-C-EOF-SW
034200     END-READ.
034210     IF      NOT WK-C-EOF AND NOT WK-C-SUCCESSFUL
034220             DISPLAY "RSYMAIN - READ FILE ERROR - LOCAL-RESOURCES"
034230             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034240             GO TO Y900-ABNORMAL-TERMINATION
034250     END-IF.
034300 C119-MATCH-ONE-LOCAL-RESOURCE-EX.
034400     EXIT.
034500
034600 C120-TALLY-METHOD.
034700     IF      WK-C-MTCH-OUT-METHOD = "EMPLOYEE"
034800             ADD 1 TO WS-EMPLOYEE-COUNT
034900     ELSE
035000       IF    WK-C-MTCH-OUT-METHOD = "FLEETNO"
035100             ADD 1 TO WS-FLEETNO-COUNT
035200       ELSE
035300         IF  WK-C-MTCH-OUT-METHOD = "PLATE"
035400             ADD 1 TO WS-PLATE-COUNT
035500         ELSE
035600             ADD 1 TO WS-NAME-COUNT
035700         END-IF
035800       END-IF
035900     END-IF.
036000 C129-TALLY-METHOD-EX.
036100     EXIT.
036200
036300 C130-ADD-MATCHED-PAIR.
036305*    UPSI-0 ON - SAME OPERATOR OVERRIDE AS B110/B210 (RSY085)   *
036310     IF      WS-MPAIR-COUNT NOT < 1000
036312             IF  U0-ON
036314                 DISPLAY "RSYMAIN - WARNING - MATCHED-PAIR "
036316                     "TABLE FULL AT 1000 ROWS - UPSI-0 IS ON - "
036318                     "THIS PAIR NOT RECONCILED"
036320                 GO TO C139-ADD-MATCHED-PAIR-EX
036330             ELSE
036332                 MOVE "Y"            TO    WK-C-ABEND-SW
036334                 GO TO Y900-ABNORMAL-TERMINATION
036336             END-IF
036340     END-IF.
036400     ADD     1                        TO    WS-MPAIR-COUNT.
036500     MOVE    RSY-RES-ID OF WK-C-LOCAL-RES-REC
036600             TO    WS-MPAIR-LOCAL-ID(WS-MPAIR-COUNT).
036700     MOVE    WK-C-MTCH-OUT-EXTID
036800             TO    WS-MPAIR-MASTER-ID(WS-MPAIR-COUNT).
036900 C139-ADD-MATCHED-PAIR-EX.
037000     EXIT.
037100     EJECT
037200
037300*---------------------------------------------------------------*
037400 C200-SYNC-SUMMARY.
037500*---------------------------------------------------------------*
037600     DISPLAY "SYNCHRONIZATION COMPLETE: " WS-MATCHED-COUNT
037700             " MATCHED, " WS-UNMATCHED-COUNT " UNMATCHED".
037800 C299-SYNC-SUMMARY-EX.
037900     EXIT.
038000     EJECT
038100
038200*---------------------------------------------------------------*
038300*  RECONCILER STEPS 1,3,4 - ONE PASS OF LOCAL-UNAVAIL.  U5 -    *
038400*  SKIP ROWS OF UNMATCHED RESOURCES                             *
038500*---------------------------------------------------------------*
038600 D100-PROCESS-LOCAL-UNAVAIL.
038700*---------------------------------------------------------------*
038800     MOVE    "N"                      TO    WK-C-EOF-SW.
038900     READ    LOCAL-UNAVAIL
039000         AT END
039100             MOVE "Y"                 TO    WK-C-EOF-SW
039200     END-READ.
039210     IF      NOT WK-C-EOF AND NOT WK-C-SUCCESSFUL
039220             DISPLAY "RSYMAIN - READ FILE ERROR - LOCAL-UNAVAIL"
039230             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039240             GO TO Y900-ABNORMAL-TERMINATION
039250     END-IF.
039300     PERFORM D110-RECONCILE-ONE-LOCAL-UNAVAIL
039400        THRU D119-RECONCILE-ONE-LOCAL-UNAVAIL-EX
039500        UNTIL WK-C-EOF.
039600 D199-PROCESS-LOCAL-UNAVAIL-EX.
039700     EXIT.
039800
039900 D110-RECONCILE-ONE-LOCAL-UNAVAIL.
039910     ADD     1                        TO    WS-UNAVAIL-EXAM-COUNT.
040000     MOVE    "N"                      TO    WS-MPAIR-FOUND-SW.
040100     MOVE    1                        TO    WS-IDX.
040200     PERFORM D120-FIND-MATCHED-PAIR
040300        THRU D129-FIND-MATCHED-PAIR-EX
040400        VARYING WS-IDX FROM 1 BY 1
040500        UNTIL WS-IDX > WS-MPAIR-COUNT
040600           OR WS-MPAIR-FOUND.
040700
040800     IF      WS-MPAIR-FOUND
040900             MOVE RSY-UNAV-RECORD OF WK-C-LOCAL-UNAV-REC
041000                  TO    WK-C-RECN-LOC-UNAV
041100             MOVE WS-TARGET-MASTER-ID
041200                  TO    WK-C-RECN-TGT-RESID
041300             CALL "RSYRECN"           USING WK-C-RECN-RECORD
041400
041500             MOVE WK-C-RECN-OUT-CODE  TO RSY-ACTN-CODE
041600                                          OF WK-C-ACTION-OUT-REC
041700             MOVE WS-TARGET-MASTER-ID TO RSY-ACTN-RESID
041800                                          OF WK-C-ACTION-OUT-REC
041900             MOVE WK-C-RECN-OUT-START TO RSY-ACTN-START
042000                                          OF WK-C-ACTION-OUT-REC
042100             MOVE WK-C-RECN-OUT-END   TO RSY-ACTN-END
042200                                          OF WK-C-ACTION-OUT-REC
042300             MOVE WK-C-RECN-OUT-REASON TO RSY-ACTN-REASON
042400                                          OF WK-C-ACTION-OUT-REC
042500             MOVE WK-C-RECN-OUT-DESC  TO RSY-ACTN-DESC
042600                                          OF WK-C-ACTION-OUT-REC
042700             MOVE SPACES              TO RSY-ACTN-FILLER
042800                                          OF WK-C-ACTION-OUT-REC
042900             WRITE WK-C-ACTION-OUT-REC
042910             IF   NOT WK-C-SUCCESSFUL
042920                  DISPLAY "RSYMAIN - WRITE FILE ERROR - ACTIONS-OUT"
042930                  DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042940                  GO TO Y900-ABNORMAL-TERMINATION
042950             END-IF
043000
043100             IF   WK-C-RECN-OUT-CODE = "CREATE"
043200                  ADD 1 TO WS-CREATE-COUNT
043300             ELSE
043400                  ADD 1 TO WS-SKIP-COUNT
043500             END-IF
043600     END-IF.
043700
043800     READ    LOCAL-UNAVAIL
043900         AT END
044000             MOVE "Y"                 TO    WK-C-EOF-SW
044100     END-READ.
044110     IF      NOT WK-C-EOF AND NOT WK-C-SUCCESSFUL
044120             DISPLAY "RSYMAIN - READ FILE ERROR - LOCAL-UNAVAIL"
044130             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044140             GO TO Y900-ABNORMAL-TERMINATION
044150     END-IF.
044200 D119-RECONCILE-ONE-LOCAL-UNAVAIL-EX.
044300     EXIT.
044400
044500 D120-FIND-MATCHED-PAIR.
044600     IF      WS-MPAIR-LOCAL-ID(WS-IDX) =
044700             RSY-UNAV-RESID OF WK-C-LOCAL-UNAV-REC
044800             MOVE "Y"                TO    WS-MPAIR-FOUND-SW
044900             MOVE WS-MPAIR-MASTER-ID(WS-IDX)
045000                                     TO    WS-TARGET-MASTER-ID
045100     END-IF.
045200 D129-FIND-MATCHED-PAIR-EX.
045300     EXIT.
045400     EJECT
045500
045600*---------------------------------------------------------------*
045700 D200-RECON-SUMMARY.
045800*---------------------------------------------------------------*
045900     DISPLAY "RECONCILIATION COMPLETE: " WS-CREATE-COUNT
046000             " TO CREATE, " WS-SKIP-COUNT " ALREADY PRESENT".
046100 D299-RECON-SUMMARY-EX.
046200     EXIT.
046300     EJECT
046400
046500*---------------------------------------------------------------*
046600*  REPORTS - SYNC-REPORT, 132 COLUMN, NO CONTROL BREAKS (CHG    *
046700*  23650 ADDED THE PER-METHOD BREAKDOWN LINES)                  *
046800*---------------------------------------------------------------*
046900 E100-WRITE-SYNC-REPORT.
047000*---------------------------------------------------------------*
047100     MOVE    SPACES                  TO    RSY-RPT-LINE.
047200     MOVE    WK-C-RUN-DATE-EDIT       TO    RSY-RPT-HDR-DATE.
047300     WRITE   RSY-RPT-LINE FROM RSY-RPT-HEADER.
047310     IF      NOT WK-C-SUCCESSFUL
047320             DISPLAY "RSYMAIN - WRITE FILE ERROR - SYNC-REPORT"
047330             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047340             GO TO Y900-ABNORMAL-TERMINATION
047350     END-IF.
047400     WRITE   RSY-RPT-LINE FROM RSY-RPT-DASHES.
047410     IF      NOT WK-C-SUCCESSFUL
047420             DISPLAY "RSYMAIN - WRITE FILE ERROR - SYNC-REPORT"
047430             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047440             GO TO Y900-ABNORMAL-TERMINATION
047450     END-IF.
047500
047600     MOVE    "LOCAL RESOURCES READ:"  TO    RSY-RPT-CNT-LABEL.
047610     MOVE    WS-LOCAL-READ-COUNT      TO    RSY-RPT-CNT-VALUE.
047620     WRITE   RSY-RPT-LINE FROM RSY-RPT-COUNT-LINE.
047621     IF      NOT WK-C-SUCCESSFUL
047622             DISPLAY "RSYMAIN - WRITE FILE ERROR - SYNC-REPORT"
047623             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047624             GO TO Y900-ABNORMAL-TERMINATION
047625     END-IF.
047630
047640     MOVE    "MASTER RESOURCES READ:" TO    RSY-RPT-CNT-LABEL.
047650     MOVE    WK-C-MTCH-MAS-COUNT      TO    RSY-RPT-CNT-VALUE.
047660     WRITE   RSY-RPT-LINE FROM RSY-RPT-COUNT-LINE.
047661     IF      NOT WK-C-SUCCESSFUL
047662             DISPLAY "RSYMAIN - WRITE FILE ERROR - SYNC-REPORT"
047663             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047664             GO TO Y900-ABNORMAL-TERMINATION
047665     END-IF.
047670
047700     MOVE    "MATCHED:"               TO    RSY-RPT-CNT-LABEL.
047710     MOVE    WS-MATCHED-COUNT         TO    RSY-RPT-CNT-VALUE.
047800     WRITE   RSY-RPT-LINE FROM RSY-RPT-COUNT-LINE.
047810     IF      NOT WK-C-SUCCESSFUL
047820             DISPLAY "RSYMAIN - WRITE FILE ERROR - SYNC-REPORT"
047830             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047840             GO TO Y900-ABNORMAL-TERMINATION
047850     END-IF.
047900
048400     MOVE    "  BY EMPLOYEE NUMBER:"  TO    RSY-RPT-CNT-LABEL.
048500     MOVE    WS-EMPLOYEE-COUNT        TO    RSY-RPT-CNT-VALUE.
048600     WRITE   RSY-RPT-LINE FROM RSY-RPT-COUNT-LINE.
048610     IF      NOT WK-C-SUCCESSFUL
048620             DISPLAY "RSYMAIN - WRITE FILE ERROR - SYNC-REPORT"
048630             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
048640             GO TO Y900-ABNORMAL-TERMINATION
048650     END-IF.
048700
048800     MOVE    "  BY FLEET NUMBER:"     TO    RSY-RPT-CNT-LABEL.
048900     MOVE    WS-FLEETNO-COUNT         TO    RSY-RPT-CNT-VALUE.
049000     WRITE   RSY-RPT-LINE FROM RSY-RPT-COUNT-LINE.
049010     IF      NOT WK-C-SUCCESSFUL
049020             DISPLAY "RSYMAIN - WRITE FILE ERROR - SYNC-REPORT"
049030             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049040             GO TO Y900-ABNORMAL-TERMINATION
049050     END-IF.
049100
049200     MOVE    "  BY LICENSE PLATE:"    TO    RSY-RPT-CNT-LABEL.
049300     MOVE    WS-PLATE-COUNT           TO    RSY-RPT-CNT-VALUE.
049400     WRITE   RSY-RPT-LINE FROM RSY-RPT-COUNT-LINE.
049410     IF      NOT WK-C-SUCCESSFUL
049420             DISPLAY "RSYMAIN - WRITE FILE ERROR - SYNC-REPORT"
049430             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049440             GO TO Y900-ABNORMAL-TERMINATION
049450     END-IF.
049500
049600     MOVE    "  BY NAME:"             TO    RSY-RPT-CNT-LABEL.
049700     MOVE    WS-NAME-COUNT            TO    RSY-RPT-CNT-VALUE.
049800     WRITE   RSY-RPT-LINE FROM RSY-RPT-COUNT-LINE.
049810     IF      NOT WK-C-SUCCESSFUL
049820             DISPLAY "RSYMAIN - WRITE FILE ERROR - SYNC-REPORT"
049830             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049840             GO TO Y900-ABNORMAL-TERMINATION
049850     END-IF.
049900
050000     MOVE    "UNMATCHED:"             TO    RSY-RPT-CNT-LABEL.
050010     MOVE    WS-UNMATCHED-COUNT       TO    RSY-RPT-CNT-VALUE.
050020     WRITE   RSY-RPT-LINE FROM RSY-RPT-COUNT-LINE.
050021     IF      NOT WK-C-SUCCESSFUL
050022             DISPLAY "RSYMAIN - WRITE FILE ERROR - SYNC-REPORT"
050023             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050024             GO TO Y900-ABNORMAL-TERMINATION
050025     END-IF.
050030
050040     MOVE    "UNAVAILABILITIES EXAMINED:" TO RSY-RPT-CNT-LABEL.
050050     MOVE    WS-UNAVAIL-EXAM-COUNT    TO    RSY-RPT-CNT-VALUE.
050060     WRITE   RSY-RPT-LINE FROM RSY-RPT-COUNT-LINE.
050061     IF      NOT WK-C-SUCCESSFUL
050062             DISPLAY "RSYMAIN - WRITE FILE ERROR - SYNC-REPORT"
050063             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050064             GO TO Y900-ABNORMAL-TERMINATION
050065     END-IF.
050070
050200     MOVE    "  ACTIONS - CREATE:"    TO    RSY-RPT-CNT-LABEL.
050300     MOVE    WS-CREATE-COUNT          TO    RSY-RPT-CNT-VALUE.
050400     WRITE   RSY-RPT-LINE FROM RSY-RPT-COUNT-LINE.
050410     IF      NOT WK-C-SUCCESSFUL
050420             DISPLAY "RSYMAIN - WRITE FILE ERROR - SYNC-REPORT"
050430             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050440             GO TO Y900-ABNORMAL-TERMINATION
050450     END-IF.
050500
050600     MOVE    "  ACTIONS - SKIP:"      TO    RSY-RPT-CNT-LABEL.
050800     MOVE    WS-SKIP-COUNT            TO    RSY-RPT-CNT-VALUE.
050900     WRITE   RSY-RPT-LINE FROM RSY-RPT-COUNT-LINE.
050910     IF      NOT WK-C-SUCCESSFUL
050920             DISPLAY "RSYMAIN - WRITE FILE ERROR - SYNC-REPORT"
050930             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050940             GO TO Y900-ABNORMAL-TERMINATION
050950     END-IF.
051000 E199-WRITE-SYNC-REPORT-EX.
051100     EXIT.
051200     EJECT
051300
051400*---------------------------------------------------------------*
051500 Y900-ABNORMAL-TERMINATION.
051600*---------------------------------------------------------------*
051610*    RSY085 TWCHAN 2025-02-19 - E-REQ 64931 - THIS PARAGRAPH IS *
051620*    NOW ALSO REACHED ON A FILE STATUS ERROR, NOT JUST A TABLE  *
051630*    OVERFLOW, SO THE MESSAGE NO LONGER NAMES ONE CAUSE ONLY    *
051700     DISPLAY "RSYMAIN - ABEND - SEE PRECEDING ERROR MESSAGE".
051800     PERFORM Z000-END-PROGRAM-ROUTINE
051900        THRU Z099-END-PROGRAM-ROUTINE-EX.
052000     GOBACK.
052100
052200*---------------------------------------------------------------*
052300 Z000-END-PROGRAM-ROUTINE.
052400*---------------------------------------------------------------*
052410*    RSY085 TWCHAN 2025-02-19 - E-REQ 64931 - SPLIT THE GROUPED  *
052420*    CLOSES AND ADDED A FILE STATUS CHECK AFTER EACH ONE - NO    *
052430*    GO TO HERE, CLEANUP IS ALREADY UNDER WAY                    *
052500     CLOSE   LOCAL-RESOURCES.
052510     IF      NOT WK-C-SUCCESSFUL
052520             DISPLAY "RSYMAIN - CLOSE FILE ERROR - LOCAL-RESOURCES"
052530             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052540     END-IF.
052600     CLOSE   MASTER-RESOURCES.
052610     IF      NOT WK-C-SUCCESSFUL
052620             DISPLAY "RSYMAIN - CLOSE FILE ERROR - MASTER-RESOURCES"
052630             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052640     END-IF.
052700     CLOSE   LOCAL-UNAVAIL.
052710     IF      NOT WK-C-SUCCESSFUL
052720             DISPLAY "RSYMAIN - CLOSE FILE ERROR - LOCAL-UNAVAIL"
052730             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052740     END-IF.
052800     CLOSE   MASTER-UNAVAIL.
052810     IF      NOT WK-C-SUCCESSFUL
052820             DISPLAY "RSYMAIN - CLOSE FILE ERROR - MASTER-UNAVAIL"
052830             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052840     END-IF.
052900     CLOSE   MATCHES-OUT.
052910     IF      NOT WK-C-SUCCESSFUL
052920             DISPLAY "RSYMAIN - CLOSE FILE ERROR - MATCHES-OUT"
052930             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052940     END-IF.
053000     CLOSE   ACTIONS-OUT.
053010     IF      NOT WK-C-SUCCESSFUL
053020             DISPLAY "RSYMAIN - CLOSE FILE ERROR - ACTIONS-OUT"
053030             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
053040     END-IF.
053100     CLOSE   SYNC-REPORT.
053110     IF      NOT WK-C-SUCCESSFUL
053120             DISPLAY "RSYMAIN - CLOSE FILE ERROR - SYNC-REPORT"
053130             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
053140     END-IF.
053200 Z099-END-PROGRAM-ROUTINE-EX.
053300     EXIT.
053400
053500******************************************************************
053600************** END OF PROGRAM SOURCE -  RSYMAIN ***************
053700******************************************************************
