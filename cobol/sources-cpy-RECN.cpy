000100* RECN.CPYBK
000200* LINKAGE PARAMETER AREA FOR SUBROUTINE RSYRECN (UNAVAIL RECONCILER)
000300*------------------------------------------------------------------*
000400* HISTORY OF MODIFICATION:
000500*------------------------------------------------------------------*
000600* MOD.#  INIT   DATE        DESCRIPTION                           *
000700* ------ ------ ----------  ------------------------------------- *
000800* RSY003 DPL29  1991-02-07 - INITIAL VERSION - FLEET SYNC R1      *
000810*------------------------------------------------------------------*
000820* RSY083 TWCHAN 2025-02-11 - E-REQ 64903 - ADDED WK-C-RECN-MAS-    *
000830*                          CORRID SO THE MASTER-SIDE CORRELATION   *
000840*                          ID (ITS OWN UNAVAIL-ID PER RULE U2) IS  *
000850*                          CARRIED WITH EACH MASTER LOOKUP ENTRY   *
000900*------------------------------------------------------------------*
001000     01  WK-C-RECN-RECORD.
001100         05  WK-C-RECN-INPUT.
001200             10  WK-C-RECN-LOC-UNAV      PIC X(208).
001300             10  WK-C-RECN-TGT-RESID     PIC X(36).
001400             10  WK-C-RECN-MAS-COUNT     PIC 9(04)  COMP.
001500             10  WK-C-RECN-MAS-TABLE     OCCURS 2000 TIMES.
001600                 15  WK-C-RECN-MAS-RESID PIC X(36).
001610                 15  WK-C-RECN-MAS-CORRID PIC X(36).
001700                 15  WK-C-RECN-MAS-START PIC X(20).
001800                 15  WK-C-RECN-MAS-END   PIC X(20).
001900         05  WK-C-RECN-OUTPUT.
002000             10  WK-C-RECN-OUT-CODE      PIC X(06).
002100             10  WK-C-RECN-OUT-START     PIC X(20).
002200             10  WK-C-RECN-OUT-END       PIC X(20).
002300             10  WK-C-RECN-OUT-REASON    PIC X(20).
002400             10  WK-C-RECN-OUT-DESC      PIC X(40).
