000100* RSYMATR.CPYBK
000200     05  RSY-MTCH-RECORD         PIC X(80).
000300* I-O FORMAT: RSYMTCHR  TO FILE MATCHES-OUT
000400*
000500     05  RSY-MTCH-R  REDEFINES RSY-MTCH-RECORD.
000600     06  RSY-MTCH-INTID          PIC X(36).
000700*                        LOCAL RESOURCE ID
000800     06  RSY-MTCH-EXTID          PIC X(36).
000900*                        MATCHED MASTER RESOURCE ID - SPACES IF UNMATCHED
001000     06  RSY-MTCH-METHOD         PIC X(08).
001100*                        EMPLOYEE, FLEETNO, PLATE, NAME, OR NOMATCH
